000100*------------------------------------------------------------*
000200* BOOK NAME    - MWRTBL
000300* BOOK OWNER   - METER READING / WATER CONSUMPTION BATCH
000400* USED BY      - MWRPROC (WORKING-STORAGE, owns the storage)
000500*                MWRCORR (LINKAGE SECTION, CALLED BY MWRPROC)
000600*------------------------------------------------------------*
000700* THIS IS THE CALL INTERFACE BETWEEN MWRPROC AND ITS
000800* CORRECTION/DELTA SUBPROGRAM MWRCORR.  MWRPROC LOADS
000900* MWR-CS-METER-ID AND THE SWITCH/TOLERANCE PARAMETERS, THEN
001000* CALLS MWRCORR, WHICH READS THE METER'S ROWS OFF MWR-WORK-
001100* FILE, FILLS MWR-READING-SERIES, AND RETURNS WITH
001200* MWR-SERIES-COUNT SET TO THE NUMBER OF TIMELINE-ALIGNED
001300* ENTRIES MWRPROC SHOULD WALK.
001400*    ADDED 03/11/98 E.ACKERMAN - RAISED TABLE TO 1-23328 FOR
001500*                   THE FULL 01/01-08/31 TIMELINE.
001600*    ADDED 02/09/06 R.HARLOW - MWR-RS-SOURCE-FILE-NBR, MWR-RS-
001700*                   ORIGINAL-READING AND MWR-RS-CORRECTED-SW SO
001800*                   MWRPROC'S REPORT CAN SHOW WHICH ROWS MWRCORR
001900*                   ACTUALLY TOUCHED, NOT JUST THE END RESULT
002000*                   (HELP DESK TICKET 41238).
002100*------------------------------------------------------------*
002200 01  MWR-SERIES-COUNT       PIC S9(05) USAGE IS COMP.
002300 01  MWR-SERIES-INDEX       PIC S9(05) USAGE IS COMP.
002400*
002500 01  MWR-CS-METER-ID        PIC X(20).
002600*
002700 01  MWR-CORRECT-SWITCH     PIC X(03).
002800     88  MWR-CORRECT-ON            VALUE 'ON '.
002900     88  MWR-CORRECT-OFF           VALUE 'OFF'.
003000*
003100 01  MWR-TOLERANCE-PCT      PIC S9V9(04).
003200*
003300 01  MWR-CORRECTION-COUNT   PIC S9(05) USAGE IS COMP.
003400*
003500 01  MWR-READING-SERIES.
003600 02  MWR-RS-ENTRY OCCURS 1 TO 23328 TIMES
003700      DEPENDING ON MWR-SERIES-COUNT
003800      INDEXED BY MWR-RS-IDX.
003900     05  MWR-RS-DATE-KEY             PIC 9(12).
004000     05  MWR-RS-DATE-PARTS REDEFINES MWR-RS-DATE-KEY.
004100         10  MWR-RS-CCYY             PIC 9(04).
004200         10  MWR-RS-MM               PIC 9(02).
004300         10  MWR-RS-DD               PIC 9(02).
004400         10  MWR-RS-HH               PIC 9(02).
004500         10  MWR-RS-MI               PIC 9(02).
004600     05  MWR-RS-TIMESTAMP-TEXT       PIC X(16).
004700     05  MWR-RS-ENERGY-READING       PIC S9(09)V9(02).
004800     05  MWR-RS-CONSUMPTION          PIC S9(09)V9(02).
004900     05  MWR-RS-VALID-SW             PIC X(01).
005000         88  MWR-RS-IS-VALID               VALUE 'Y'.
005100         88  MWR-RS-IS-MISSING             VALUE 'N'.
005200     05  MWR-RS-SOURCE-FILE-NBR      PIC 9(02).
005300     05  MWR-RS-ORIGINAL-READING     PIC S9(09)V9(02).
005400     05  MWR-RS-CORRECTED-SW         PIC X(01).
005500         88  MWR-RS-WAS-CORRECTED          VALUE 'Y'.
005600         88  MWR-RS-NOT-CORRECTED          VALUE 'N'.
005700     05  FILLER                      PIC X(07).
005800*------------------------------------------------------------*
005900* END OF BOOK                              SEQ - MWRTBL      *
006000*------------------------------------------------------------*
