000100*===============================================================*
000200* PROGRAM NAME:    MWRCORR
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/97 E ACKERMAN     CREATED - CALLED BY MWRPROC, ONE
000900*                          INVOCATION PER METER (ICD-0147).
001000* 08/03/97 E ACKERMAN     ADDED THE 2X / 3X ABNORMAL READING
001100*                          SCAN, REPLACES BAD POINT WITH THE
001200*                          AVERAGE OF ITS TWO NEIGHBOURS.
001300* 03/11/98 E ACKERMAN     TOLERANCE IS NOW A PASSED PARAMETER
001400*                          (MWR-TOLERANCE-PCT) INSTEAD OF A
001500*                          HARD-CODED 10 PERCENT.
001600* 07/22/99 E ACKERMAN     Y2K - DATE KEY IS CCYYMMDDHHMI, NO
001700*                          2-DIGIT YEAR LOGIC LEFT IN THIS BOOK.
001800* 04/02/02 D QUINTERO      CORRECT-SWITCH OFF NOW BYPASSES THE
001900*                          SCAN ENTIRELY, WAS STILL COUNTING
002000*                          FALSE HITS WITH IT OFF.
002100* 05/14/03 D QUINTERO      BILLING AUDIT FOUND THE 2X/3X TEST WAS
002200*                          RATIOING AGAINST THE NEIGHBOUR AVERAGE
002300*                          INSTEAD OF EACH NEIGHBOUR ON ITS OWN --
002400*                          SPLIT INTO WS-RATIO-VS-PREV AND
002500*                          WS-RATIO-VS-NEXT, BOTH MUST CLEAR
002600*                          TOLERANCE NOW (ICD-0191).
002700* 02/09/06 R HARLOW       MWR-READING-SERIES NOW CARRIES SOURCE
002800*                          FILE NUMBER, ORIGINAL READING AND A
002900*                          CORRECTED SWITCH FORWARD FROM THE WORK
003000*                          FILE SO THE CORRECTIONS REPORT CAN SHOW
003100*                          WHICH ROWS THIS BOOK ACTUALLY TOUCHED
003200*                          (HELP DESK TICKET 41238).
003300* 03/09/06 R HARLOW       CONFIRMED FOR TICKET 41301 (SEE MWRLOAD)
003400*                          THAT A METER WITH NO READABLE ROWS ON
003500*                          THE WORK FILE STILL COMES BACK CLEAN --
003600*                          1500/1600 FALL OUT OF THE KEYED START
003700*                          OR THE FIRST READ-NEXT METER-ID
003800*                          MISMATCH WITH MWR-SERIES-COUNT STILL
003900*                          ZERO, SO
004000*                          4000 SKIPS THE DELTA LOOP ENTIRELY AND
004100*                          HANDS MWRPROC BACK A COUNT OF ZERO TO
004200*                          LEFT-JOIN AGAINST.  NO CODE CHANGE
004300*                          NEEDED IN THIS BOOK, NOTED HERE SO THE
004400*                          NEXT READER DOES NOT GO LOOKING FOR
004500*                          ONE.
004600*
004700*===============================================================*
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.  MWRCORR.
005000 AUTHOR.        EDWIN ACKERMAN.
005100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005200 DATE-WRITTEN.  02/14/97.
005300 DATE-COMPILED.
005400 SECURITY. NON-CONFIDENTIAL.
005500*===============================================================*
005600 ENVIRONMENT DIVISION.
005700*---------------------------------------------------------------*
005800 CONFIGURATION SECTION.
005900*---------------------------------------------------------------*
006000 SOURCE-COMPUTER. IBM-3096.
006100 OBJECT-COMPUTER. IBM-3096.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS MWR-NUMERIC-CLASS IS '0' THRU '9'
006500     UPSI-0 ON  STATUS IS MWR-UPSI-DEBUG-ON
006600     UPSI-0 OFF STATUS IS MWR-UPSI-DEBUG-OFF.
006700*---------------------------------------------------------------*
006800 INPUT-OUTPUT SECTION.
006900*---------------------------------------------------------------*
007000 FILE-CONTROL.
007100     SELECT MWR-WORK-FILE ASSIGN TO MWRWRK
007200       ORGANIZATION IS INDEXED
007300       ACCESS MODE  IS DYNAMIC
007400       RECORD KEY   IS MWR-WK-KEY
007500       FILE STATUS  IS WS-WORK-FILE-STATUS.
007600*===============================================================*
007700 DATA DIVISION.
007800*---------------------------------------------------------------*
007900 FILE SECTION.
008000*---------------------------------------------------------------*
008100 FD  MWR-WORK-FILE
008200      DATA RECORD IS MWR-WORK-READING.
008300     COPY MWRRDLN.
008400*---------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*---------------------------------------------------------------*
008700* STANDALONE SCAN/DELTA POINTERS -- NOT PART OF ANY GROUP,
008800* CODED AT THE 77 LEVEL AHEAD OF THE 01 ENTRIES, SHOP STYLE.
008900*---------------------------------------------------------------*
009000 77  WS-SCAN-INDEX                   PIC S9(05) USAGE IS COMP.
009100 77  WS-DELTA-INDEX                  PIC S9(05) USAGE IS COMP.
009200*---------------------------------------------------------------*
009300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009400     05  WS-WORK-FILE-STATUS         PIC X(02).
009500         88 WS-WORK-FILE-OK                VALUE '00'.
009600         88 WS-WORK-FILE-MAY-EXIST         VALUE '35'.
009700     05  WS-EOF-SWITCH               PIC X(01).
009800         88 WS-EOF-ON                      VALUE 'Y'.
009900     05  FILLER                      PIC X(02) VALUE SPACES.
010000*---------------------------------------------------------------*
010100 01  ERROR-DISPLAY-LINE.
010200     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
010300     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
010400     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
010500     05  DL-FILE-STATUS              PIC X(02).
010600     05  FILLER  PIC X(05) VALUE ' *** '.
010700*---------------------------------------------------------------*
010800* NEIGHBOUR-COMPARE WORK AREA FOR THE ABNORMAL READING SCAN.
010900* REDEFINED BELOW AS A PLAIN BYTE STRING -- THE OLD DEBUG DUMP
011000* PARAGRAPH USED TO DISPLAY IT IN THAT FORM, LEFT AS IS.
011100*---------------------------------------------------------------*
011200 01  WS-ENERGY-COMPARE-AREA.
011300     05  WS-PREV-READING             PIC S9(09)V9(02).
011400     05  WS-CURR-READING             PIC S9(09)V9(02).
011500     05  WS-NEXT-READING             PIC S9(09)V9(02).
011600     05  FILLER                      PIC X(01) VALUE SPACES.
011700 01  WS-ENERGY-COMPARE-REDEF REDEFINES WS-ENERGY-COMPARE-AREA.
011800     05  WS-ECA-BYTES                PIC X(34).
011900*---------------------------------------------------------------*
012000 01  WS-GLITCH-WORK.
012100     05  WS-EXPECTED-READING         PIC S9(09)V9(02).
012200     05  WS-TARGET-VS-PREV           PIC S9(09)V9(02).
012300     05  WS-TARGET-VS-NEXT           PIC S9(09)V9(02).
012400     05  WS-RATIO-VS-PREV            PIC S9(03)V9(04).
012500     05  WS-RATIO-VS-NEXT            PIC S9(03)V9(04).
012600     05  WS-DOUBLE-GLITCH-SW         PIC X(01) VALUE 'N'.
012700         88  WS-DOUBLE-GLITCH-FOUND        VALUE 'Y'.
012800     05  WS-TRIPLE-GLITCH-SW         PIC X(01) VALUE 'N'.
012900         88  WS-TRIPLE-GLITCH-FOUND        VALUE 'Y'.
013000     05  FILLER                      PIC X(01) VALUE SPACES.
013100*---------------------------------------------------------------*
013200 LINKAGE SECTION.
013300 COPY MWRTBL.
013400*===============================================================*
013500 PROCEDURE DIVISION USING MWR-SERIES-COUNT, MWR-CS-METER-ID,
013600     MWR-CORRECT-SWITCH, MWR-TOLERANCE-PCT, MWR-CORRECTION-COUNT,
013700     MWR-READING-SERIES.
013800*---------------------------------------------------------------*
013900 0000-MAIN-ROUTINE.
014000*---------------------------------------------------------------*
014100     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
014200     IF WS-WORK-FILE-OK
014300         PERFORM 1500-BUILD-METER-SERIES THRU 1500-EXIT
014400         IF MWR-CORRECT-ON
014500             PERFORM 3000-SCAN-FOR-ABNORMAL-READINGS THRU
014600                 3000-EXIT
014700         END-IF
014800         PERFORM 4000-COMPUTE-CONSUMPTION-DELTAS THRU 4000-EXIT
014900     END-IF.
015000     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
015100     GOBACK.
015200*---------------------------------------------------------------*
015300 1000-INITIALIZATION.
015400*---------------------------------------------------------------*
015500     MOVE 0      TO MWR-SERIES-COUNT MWR-CORRECTION-COUNT.
015600     MOVE 'N'    TO WS-EOF-SWITCH.
015700     OPEN INPUT MWR-WORK-FILE.
015800     IF NOT WS-WORK-FILE-OK
015900         MOVE 'OPEN'             TO DL-ERROR-REASON
016000         PERFORM 9900-INVALID-FILE-STATUS THRU 9900-EXIT
016100     END-IF.
016200 1000-EXIT.
016300     EXIT.
016400*---------------------------------------------------------------*
016500 1500-BUILD-METER-SERIES.
016600*---------------------------------------------------------------*
016700*    POSITION TO THE METER'S FIRST ROW, THEN READ NEXT UNTIL
016800*    THE METER-ID CHANGES -- THE WORK FILE KEY IS METER-ID
016900*    FOLLOWED BY THE DATE KEY SO THIS IS ALREADY SORTED AND
017000*    ALREADY DEDUPED (MWRLOAD KEEPS ONLY THE FIRST ROW WRITTEN
017100*    FOR A GIVEN METER/TIMESTAMP).  A METER WITH NO ROWS AT ALL
017200*    ON THE WORK FILE EITHER FAILS THE START (INVALID KEY BELOW)
017300*    OR LANDS 1600'S FIRST READ NEXT ON SOME OTHER METER'S ROW --
017400*    EITHER WAY WS-EOF-ON COMES ON WITH MWR-SERIES-COUNT STILL
017500*    ZERO, WHICH 4000-COMPUTE-CONSUMPTION-DELTAS BELOW IS ALREADY
017600*    GUARDED TO PASS BACK CLEAN.
017700*---------------------------------------------------------------*
017800     MOVE MWR-CS-METER-ID    TO MWR-WK-METER-ID.
017900     MOVE ZEROS              TO MWR-WK-DATE-KEY.
018000     START MWR-WORK-FILE KEY IS NOT LESS THAN MWR-WK-KEY
018100         INVALID KEY
018200             SET WS-EOF-ON TO TRUE
018300     END-START.
018400     PERFORM 1600-READ-ONE-METER-ROW THRU 1600-EXIT
018500         UNTIL WS-EOF-ON.
018600 1500-EXIT.
018700     EXIT.
018800*---------------------------------------------------------------*
018900 1600-READ-ONE-METER-ROW.
019000*---------------------------------------------------------------*
019100     READ MWR-WORK-FILE NEXT RECORD
019200         AT END
019300             SET WS-EOF-ON TO TRUE
019400     END-READ.
019500     IF NOT WS-EOF-ON
019600         IF MWR-WK-METER-ID NOT = MWR-CS-METER-ID
019700             SET WS-EOF-ON TO TRUE
019800         ELSE
019900             IF MWR-SERIES-COUNT < 23328
020000                 ADD 1 TO MWR-SERIES-COUNT
020100                 SET MWR-RS-IDX TO MWR-SERIES-COUNT
020200                 MOVE MWR-WK-DATE-KEY
020300                     TO MWR-RS-DATE-KEY (MWR-RS-IDX)
020400                 MOVE MWR-WK-TIMESTAMP-TEXT
020500                     TO MWR-RS-TIMESTAMP-TEXT (MWR-RS-IDX)
020600                 MOVE MWR-WK-ENERGY-READING
020700                     TO MWR-RS-ENERGY-READING (MWR-RS-IDX)
020800                 MOVE MWR-WK-READING-VALID-SW
020900                     TO MWR-RS-VALID-SW (MWR-RS-IDX)
021000                 MOVE MWR-WK-SOURCE-FILE-NBR
021100                     TO MWR-RS-SOURCE-FILE-NBR (MWR-RS-IDX)
021200                 MOVE MWR-WK-ENERGY-READING
021300                     TO MWR-RS-ORIGINAL-READING (MWR-RS-IDX)
021400                 SET MWR-RS-NOT-CORRECTED (MWR-RS-IDX) TO TRUE
021500             ELSE
021600                 SET WS-EOF-ON TO TRUE
021700             END-IF
021800         END-IF
021900     END-IF.
022000 1600-EXIT.
022100     EXIT.
022200*---------------------------------------------------------------*
022300 3000-SCAN-FOR-ABNORMAL-READINGS.
022400*---------------------------------------------------------------*
022500*    INTERIOR POINTS ONLY -- A GLITCH NEEDS A NEIGHBOUR ON
022600*    BOTH SIDES TO BE RECOGNISED AND CORRECTED.
022700*---------------------------------------------------------------*
022800     IF MWR-SERIES-COUNT > 2
022900         PERFORM 3050-TEST-ONE-INTERIOR-POINT THRU 3050-EXIT
023000             VARYING WS-SCAN-INDEX FROM 2 BY 1
023100             UNTIL WS-SCAN-INDEX > MWR-SERIES-COUNT - 1
023200     END-IF.
023300 3000-EXIT.
023400     EXIT.
023500*---------------------------------------------------------------*
023600 3050-TEST-ONE-INTERIOR-POINT.
023700*---------------------------------------------------------------*
023800     SET MWR-RS-IDX TO WS-SCAN-INDEX.
023900     MOVE MWR-RS-ENERGY-READING (WS-SCAN-INDEX - 1)
024000         TO WS-PREV-READING.
024100     MOVE MWR-RS-ENERGY-READING (WS-SCAN-INDEX)
024200         TO WS-CURR-READING.
024300     MOVE MWR-RS-ENERGY-READING (WS-SCAN-INDEX + 1)
024400         TO WS-NEXT-READING.
024500     COMPUTE WS-EXPECTED-READING ROUNDED =
024600         (WS-PREV-READING + WS-NEXT-READING) / 2.
024700     MOVE 'N' TO WS-DOUBLE-GLITCH-SW.
024800     MOVE 'N' TO WS-TRIPLE-GLITCH-SW.
024900     PERFORM 3100-TEST-DOUBLE-GLITCH THRU 3100-EXIT.
025000     IF NOT WS-DOUBLE-GLITCH-FOUND
025100         PERFORM 3200-TEST-TRIPLE-GLITCH THRU 3200-EXIT
025200     END-IF.
025300     IF WS-DOUBLE-GLITCH-FOUND OR WS-TRIPLE-GLITCH-FOUND
025400         PERFORM 3300-APPLY-NEIGHBOUR-AVERAGE THRU 3300-EXIT
025500     END-IF.
025600 3050-EXIT.
025700     EXIT.
025800*---------------------------------------------------------------*
025900* THE METER DOUBLED OVER -- CURRENT READING IS CLOSE TO TWICE
026000* BOTH THE READING BEFORE IT AND THE READING AFTER IT.  EACH
026100* NEIGHBOUR IS TESTED AGAINST ITS OWN RATIO, NOT AGAINST THE
026200* AVERAGE -- A ZERO NEIGHBOUR CANNOT BE DIVIDED INTO SO THAT
026300* SIDE OF THE TEST SIMPLY DOES NOT APPLY.
026400*---------------------------------------------------------------*
026500 3100-TEST-DOUBLE-GLITCH.
026600*---------------------------------------------------------------*
026700     IF WS-PREV-READING NOT = 0 AND WS-NEXT-READING NOT = 0
026800         COMPUTE WS-TARGET-VS-PREV = WS-PREV-READING * 2
026900         COMPUTE WS-TARGET-VS-NEXT = WS-NEXT-READING * 2
027000         COMPUTE WS-RATIO-VS-PREV ROUNDED =
027100             (WS-CURR-READING - WS-TARGET-VS-PREV) /
027200             WS-PREV-READING
027300         COMPUTE WS-RATIO-VS-NEXT ROUNDED =
027400             (WS-CURR-READING - WS-TARGET-VS-NEXT) /
027500             WS-NEXT-READING
027600         IF WS-RATIO-VS-PREV < 0
027700             COMPUTE WS-RATIO-VS-PREV = 0 - WS-RATIO-VS-PREV
027800         END-IF
027900         IF WS-RATIO-VS-NEXT < 0
028000             COMPUTE WS-RATIO-VS-NEXT = 0 - WS-RATIO-VS-NEXT
028100         END-IF
028200         IF WS-RATIO-VS-PREV < MWR-TOLERANCE-PCT
028300             AND WS-RATIO-VS-NEXT < MWR-TOLERANCE-PCT
028400             SET WS-DOUBLE-GLITCH-FOUND TO TRUE
028500         END-IF
028600     END-IF.
028700 3100-EXIT.
028800     EXIT.
028900*---------------------------------------------------------------*
029000* SAME IDEA AS THE DOUBLE TEST ABOVE BUT FOR A METER THAT
029100* TRIPLED OVER INSTEAD -- TRIED ONLY WHEN THE DOUBLE TEST
029200* DID NOT ALREADY CLAIM THIS POINT.
029300*---------------------------------------------------------------*
029400 3200-TEST-TRIPLE-GLITCH.
029500*---------------------------------------------------------------*
029600     IF WS-PREV-READING NOT = 0 AND WS-NEXT-READING NOT = 0
029700         COMPUTE WS-TARGET-VS-PREV = WS-PREV-READING * 3
029800         COMPUTE WS-TARGET-VS-NEXT = WS-NEXT-READING * 3
029900         COMPUTE WS-RATIO-VS-PREV ROUNDED =
030000             (WS-CURR-READING - WS-TARGET-VS-PREV) /
030100             WS-PREV-READING
030200         COMPUTE WS-RATIO-VS-NEXT ROUNDED =
030300             (WS-CURR-READING - WS-TARGET-VS-NEXT) /
030400             WS-NEXT-READING
030500         IF WS-RATIO-VS-PREV < 0
030600             COMPUTE WS-RATIO-VS-PREV = 0 - WS-RATIO-VS-PREV
030700         END-IF
030800         IF WS-RATIO-VS-NEXT < 0
030900             COMPUTE WS-RATIO-VS-NEXT = 0 - WS-RATIO-VS-NEXT
031000         END-IF
031100         IF WS-RATIO-VS-PREV < MWR-TOLERANCE-PCT
031200             AND WS-RATIO-VS-NEXT < MWR-TOLERANCE-PCT
031300             SET WS-TRIPLE-GLITCH-FOUND TO TRUE
031400         END-IF
031500     END-IF.
031600 3200-EXIT.
031700     EXIT.
031800*---------------------------------------------------------------*
031900 3300-APPLY-NEIGHBOUR-AVERAGE.
032000*---------------------------------------------------------------*
032100*    EVERY CORRECTION GOES ON THE RUN LOG -- METER, TIMESTAMP,
032200*    OLD READING AND NEW READING -- SO THE NIGHTLY RUN LOG SHOWS
032300*    WHAT THE SCAN CHANGED, NOT JUST HOW MANY TIMES IT FIRED.
032400*---------------------------------------------------------------*
032500     SET MWR-RS-IDX TO WS-SCAN-INDEX.
032600     DISPLAY 'MWRCORR - CORRECTED ', MWR-CS-METER-ID, ' AT ',
032700             MWR-RS-TIMESTAMP-TEXT (WS-SCAN-INDEX), ' FROM ',
032800             WS-CURR-READING, ' TO ', WS-EXPECTED-READING.
032900     MOVE WS-EXPECTED-READING
033000         TO MWR-RS-ENERGY-READING (WS-SCAN-INDEX).
033100     SET MWR-RS-WAS-CORRECTED (WS-SCAN-INDEX) TO TRUE.
033200     ADD 1 TO MWR-CORRECTION-COUNT.
033300 3300-EXIT.
033400     EXIT.
033500*---------------------------------------------------------------*
033600 4000-COMPUTE-CONSUMPTION-DELTAS.
033700*---------------------------------------------------------------*
033800*    FIRST VALID POINT ON THE TIMELINE HAS NO PRIOR READING TO
033900*    DIFFERENCE AGAINST, SO ITS CONSUMPTION IS ZERO.  EVERY
034000*    POINT AFTER THAT IS CURRENT MINUS PREVIOUS, CLAMPED SO A
034100*    ROLLED-BACK METER NEVER SHOWS NEGATIVE CONSUMPTION.  A METER
034200*    THAT BUILT NO SERIES AT ALL (MWR-SERIES-COUNT STILL ZERO)
034300*    FALLS THROUGH BOTH IFS BELOW UNTOUCHED AND GOES BACK TO
034400*    MWRPROC WITH A ZERO COUNT, NOT AN ABEND.
034500*---------------------------------------------------------------*
034600     IF MWR-SERIES-COUNT > 0
034700         SET MWR-RS-IDX TO 1
034800         MOVE 0 TO MWR-RS-CONSUMPTION (1)
034900         IF MWR-SERIES-COUNT > 1
035000             PERFORM 4050-COMPUTE-ONE-DELTA THRU 4050-EXIT
035100                 VARYING WS-DELTA-INDEX FROM 2 BY 1
035200                 UNTIL WS-DELTA-INDEX > MWR-SERIES-COUNT
035300         END-IF
035400     END-IF.
035500 4000-EXIT.
035600     EXIT.
035700*---------------------------------------------------------------*
035800 4050-COMPUTE-ONE-DELTA.
035900*---------------------------------------------------------------*
036000     SET MWR-RS-IDX TO WS-DELTA-INDEX.
036100     COMPUTE MWR-RS-CONSUMPTION (WS-DELTA-INDEX) =
036200         MWR-RS-ENERGY-READING (WS-DELTA-INDEX) -
036300         MWR-RS-ENERGY-READING (WS-DELTA-INDEX - 1).
036400     IF MWR-RS-CONSUMPTION (WS-DELTA-INDEX) < 0
036500         PERFORM 4100-CLAMP-NEGATIVE-DELTA THRU 4100-EXIT
036600     END-IF.
036700 4050-EXIT.
036800     EXIT.
036900*---------------------------------------------------------------*
037000 4100-CLAMP-NEGATIVE-DELTA.
037100*---------------------------------------------------------------*
037200     MOVE 0 TO MWR-RS-CONSUMPTION (WS-DELTA-INDEX).
037300 4100-EXIT.
037400     EXIT.
037500*---------------------------------------------------------------*
037600 9000-CLOSE-FILES.
037700*---------------------------------------------------------------*
037800     CLOSE MWR-WORK-FILE.
037900 9000-EXIT.
038000     EXIT.
038100*---------------------------------------------------------------*
038200 9900-INVALID-FILE-STATUS.
038300*---------------------------------------------------------------*
038400     MOVE WS-WORK-FILE-STATUS   TO DL-FILE-STATUS.
038500     DISPLAY ERROR-DISPLAY-LINE.
038600 9900-EXIT.
038700     EXIT.
