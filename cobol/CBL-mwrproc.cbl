000100*===============================================================*
000200* PROGRAM NAME:    MWRPROC
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/97 D QUINTERO      CREATED - JOB STEP 2, DRIVES THE
000900*                          METER READING DELTA BATCH (ICD-0147).
001000* 08/03/97 D QUINTERO      BUILDS THE FULL 01/01-08/31 TIMELINE
001100*                          IN WORKING-STORAGE INSTEAD OF READING
001200*                          IT FROM A CARD DECK.
001300* 03/11/98 E ACKERMAN     CALLS MWRCORR ONCE PER METER NOW,
001400*                          WAS IN-LINE BEFORE AND TOO BIG TO
001500*                          MAINTAIN.
001600* 07/22/99 D QUINTERO      Y2K - WS-CUR-CCYY IS 4 DIGITS, TIMELINE
001700*                          NO LONGER WINDOWS A 2-DIGIT YEAR.
001800* 04/02/02 D QUINTERO      READS MWRPARM FOR THE CORRECTION
001900*                          SWITCH AND TOLERANCE SO OPERATIONS
002000*                          CAN CHANGE THEM WITHOUT A RECOMPILE.
002100* 05/14/03 D QUINTERO      NO-CARD DEFAULT TOLERANCE WAS 10 PCT,
002200*                          SAME AUDIT THAT FOUND THE MWRCORR
002300*                          RATIO BUG SAYS THE SHOP STANDARD IS
002400*                          1 PCT -- CHANGED THE DEFAULT, CARD
002500*                          STILL OVERRIDES IT (ICD-0191).
002600* 09/17/04 R HARLOW        ADDED FINAL STATISTICS DISPLAY FOR
002700*                          THE NIGHTLY RUN LOG (HELP DESK TICKET
002800*                          40117).
002900* 02/09/06 R HARLOW        OUTPUT DDNAME WAS BUILT FROM THE RUN
003000*                          SEQUENCE NUMBER (MTRnnnnnn.CSV), NOT
003100*                          THE METER ID -- DOWNSTREAM COULD NOT
003200*                          FIND A GIVEN METER'S FILE WITHOUT THE
003300*                          RUN LOG.  NOW BUILT FROM THE METER ID
003400*                          ITSELF, TRAILING BLANKS TRIMMED
003500*                          (HELP DESK TICKET 41238).
003600* 03/02/06 R HARLOW        IF THE METER ROSTER WON'T OPEN, MAIN
003700*                          LINE WAS STILL FALLING INTO 3000 AND
003800*                          SPINNING ON A FILE THAT NEVER GOES AT
003900*                          END.  SKIPS STRAIGHT TO CLOSE/STATS
004000*                          NOW WHEN RETURN-CODE COMES BACK NON-
004100*                          ZERO FROM 2000-OPEN-FILES.
004200*
004300*===============================================================*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.  MWRPROC.
004600 AUTHOR. DAVID QUINTERO.
004700 INSTALLATION. COBOL DEVELOPMENT CENTER.
004800 DATE-WRITTEN. 02/14/97.
004900 DATE-COMPILED.
005000 SECURITY. NON-CONFIDENTIAL.
005100*===============================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-3081.
005500 OBJECT-COMPUTER. IBM-3081.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS MWR-NUMERIC-CLASS IS '0' THRU '9'
005900     UPSI-0 ON  STATUS IS MWR-UPSI-DEBUG-ON
006000     UPSI-0 OFF STATUS IS MWR-UPSI-DEBUG-OFF.
006100*===============================================================*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT MWR-PARM-FILE ASSIGN TO MWRPARM
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS  IS WS-PARM-STATUS.
006700*
006800     SELECT MWR-METER-ROSTER ASSIGN TO MWRMTR
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS  IS WS-ROSTER-STATUS.
007100*
007200     SELECT MWR-METER-OUTPUT ASSIGN TO WS-OUTPUT-DDNAME
007300       ORGANIZATION IS SEQUENTIAL
007400       FILE STATUS  IS WS-OUTPUT-STATUS.
007500*===============================================================*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*---------------------------------------------------------------*
007900 FD  MWR-PARM-FILE.
008000 01  MWR-PARM-LINE.
008100     05  MWR-PARM-SWITCH          PIC X(01).
008200     05  MWR-PARM-TOLERANCE       PIC 9(02)V9(02).
008300     05  FILLER                   PIC X(15) VALUE SPACES.
008400*---------------------------------------------------------------*
008500 FD  MWR-METER-ROSTER.
008600 01  MWR-MR-LINE.
008700     05  MWR-MR-METER-ID          PIC X(20).
008800     05  FILLER                   PIC X(10) VALUE SPACES.
008900*---------------------------------------------------------------*
009000 FD  MWR-METER-OUTPUT.
009100     COPY MWRFMT.
009200*===============================================================*
009300 WORKING-STORAGE SECTION.
009400*---------------------------------------------------------------*
009500* STANDALONE RUN POINTERS -- NOT PART OF ANY GROUP, CODED AT
009600* THE 77 LEVEL AHEAD OF THE 01 ENTRIES, SHOP STYLE.
009700*---------------------------------------------------------------*
009800 77  WS-TIMELINE-PTR               PIC S9(05) USAGE IS COMP.
009900 77  WS-MERGE-PTR                  PIC S9(05) USAGE IS COMP.
010000 77  WS-METERS-PROCESSED           PIC S9(05) USAGE IS COMP
010100                                       VALUE 0.
010200*---------------------------------------------------------------*
010300 01  WS-PARM-STATUS                PIC X(02).
010400     88  WS-PARM-OK                       VALUE '00'.
010500     88  WS-PARM-NOT-FOUND                VALUE '35'.
010600 01  WS-ROSTER-STATUS               PIC X(02).
010700     88  WS-ROSTER-OK                      VALUE '00'.
010800     88  WS-ROSTER-EOF                     VALUE '10'.
010900 01  WS-OUTPUT-STATUS                PIC X(02).
011000     88  WS-OUTPUT-OK                      VALUE '00'.
011100*---------------------------------------------------------------*
011200* THE OUTPUT FILE IS NAMED AFTER THE METER ITSELF, NOT A RUN
011300* SEQUENCE NUMBER, SO OPERATIONS CAN FIND ONE METER'S CSV
011400* WITHOUT CROSS-REFERENCING THE RUN LOG.
011500*---------------------------------------------------------------*
011600 01  WS-OUTPUT-DDNAME             PIC X(24).
011700 01  WS-OD-METER-LEN              PIC S9(02) USAGE IS COMP.
011800*---------------------------------------------------------------*
011900* ONE ENTRY PER 15-MINUTE SLOT, 2025-01-01 00:00 THROUGH
012000* 2025-08-31 23:45 -- 243 DAYS AT 96 SLOTS A DAY IS 23328.
012100* BUILT ONCE AT THE START OF THE RUN, THEN LEFT-JOINED AGAINST
012200* EVERY METER'S CORRECTED READING SERIES.
012300*---------------------------------------------------------------*
012400 01  MWR-TIMELINE-TABLE.
012500     05  MWR-TL-ENTRY OCCURS 23328 TIMES INDEXED BY MWR-TL-IDX.
012600         10  MWR-TL-DATE-KEY          PIC 9(12).
012700         10  MWR-TL-DATE-PARTS REDEFINES MWR-TL-DATE-KEY.
012800             15  MWR-TL-CCYY          PIC 9(04).
012900             15  MWR-TL-MM            PIC 9(02).
013000             15  MWR-TL-DD            PIC 9(02).
013100             15  MWR-TL-HH            PIC 9(02).
013200             15  MWR-TL-MI            PIC 9(02).
013300         10  MWR-TL-TIMESTAMP-TEXT    PIC X(16).
013400         10  FILLER                   PIC X(01).
013500*---------------------------------------------------------------*
013600 01  WS-CURRENT-SLOT.
013700     05  WS-CUR-CCYY                PIC 9(04).
013800     05  WS-CUR-MM                  PIC 9(02).
013900     05  WS-CUR-DD                  PIC 9(02).
014000     05  WS-CUR-HH                  PIC 9(02).
014100     05  WS-CUR-MI                  PIC 9(02).
014200     05  FILLER                     PIC X(01) VALUE SPACES.
014300*---------------------------------------------------------------*
014400 01  WS-DAYS-IN-MONTH-TABLE.
014500     05  FILLER                     PIC 9(02) VALUE 31.
014600     05  FILLER                     PIC 9(02) VALUE 28.
014700     05  FILLER                     PIC 9(02) VALUE 31.
014800     05  FILLER                     PIC 9(02) VALUE 30.
014900     05  FILLER                     PIC 9(02) VALUE 31.
015000     05  FILLER                     PIC 9(02) VALUE 30.
015100     05  FILLER                     PIC 9(02) VALUE 31.
015200     05  FILLER                     PIC 9(02) VALUE 31.
015300     05  FILLER                     PIC 9(02) VALUE 30.
015400     05  FILLER                     PIC 9(02) VALUE 31.
015500     05  FILLER                     PIC 9(02) VALUE 30.
015600     05  FILLER                     PIC 9(02) VALUE 31.
015700 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
015800     05  WS-DIM-ENTRY               PIC 9(02) OCCURS 12 TIMES.
015900*---------------------------------------------------------------*
016000 01  WS-RUN-COUNTERS.
016100     05  WS-TOTAL-CORRECTIONS       PIC S9(07) USAGE IS COMP
016200                                         VALUE 0.
016300     05  FILLER                     PIC X(01) VALUE SPACE.
016400*---------------------------------------------------------------*
016500*    MWRTBL IS THE CALL INTERFACE TO MWRCORR.  THIS PROGRAM
016600*    OWNS THE STORAGE (IT IS THE CALLER, NOT THE CALLED
016700*    PROGRAM), SO IT IS COPIED INTO WORKING-STORAGE HERE RATHER
016800*    THAN INTO A LINKAGE SECTION.
016900*---------------------------------------------------------------*
017000     COPY MWRTBL.
017100*===============================================================*
017200 PROCEDURE DIVISION.
017300*---------------------------------------------------------------*
017400 0000-MAIN-PARAGRAPH.
017500*---------------------------------------------------------------*
017600     PERFORM 1000-BUILD-MASTER-TIMELINE THRU 1000-EXIT.
017700     PERFORM 1800-GET-RUN-PARAMETERS    THRU 1800-EXIT.
017800     PERFORM 2000-OPEN-FILES            THRU 2000-EXIT.
017900*    IF THE METER ROSTER WON'T OPEN THERE IS NOTHING FOR
018000*    3000-PROCESS-ALL-METERS TO WALK -- SKIP STRAIGHT TO THE
018100*    CLOSE/STATS STEPS RATHER THAN LET IT SPIN ON AN EMPTY FILE.
018200     IF RETURN-CODE NOT = 0
018300         GO TO 0000-END-OF-RUN
018400     END-IF.
018500     PERFORM 3000-PROCESS-ALL-METERS    THRU 3000-EXIT.
018600 0000-END-OF-RUN.
018700     PERFORM 9000-CLOSE-FILES           THRU 9000-EXIT.
018800     PERFORM 9500-DISPLAY-FINAL-STATISTICS THRU 9500-EXIT.
018900     GOBACK.
019000*---------------------------------------------------------------*
019100 1000-BUILD-MASTER-TIMELINE.
019200*---------------------------------------------------------------*
019300     MOVE 2025 TO WS-CUR-CCYY.
019400     MOVE 01   TO WS-CUR-MM.
019500     MOVE 01   TO WS-CUR-DD.
019600     MOVE 00   TO WS-CUR-HH.
019700     MOVE 00   TO WS-CUR-MI.
019800     PERFORM 1100-ADD-ONE-TIMELINE-SLOT THRU 1100-EXIT
019900         VARYING WS-TIMELINE-PTR FROM 1 BY 1
020000         UNTIL WS-TIMELINE-PTR > 23328.
020100 1000-EXIT.
020200     EXIT.
020300*---------------------------------------------------------------*
020400 1100-ADD-ONE-TIMELINE-SLOT.
020500*---------------------------------------------------------------*
020600     SET MWR-TL-IDX TO WS-TIMELINE-PTR.
020700     MOVE WS-CUR-CCYY TO MWR-TL-CCYY (WS-TIMELINE-PTR).
020800     MOVE WS-CUR-MM   TO MWR-TL-MM   (WS-TIMELINE-PTR).
020900     MOVE WS-CUR-DD   TO MWR-TL-DD   (WS-TIMELINE-PTR).
021000     MOVE WS-CUR-HH   TO MWR-TL-HH   (WS-TIMELINE-PTR).
021100     MOVE WS-CUR-MI   TO MWR-TL-MI   (WS-TIMELINE-PTR).
021200     MOVE SPACES TO MWR-TL-TIMESTAMP-TEXT (WS-TIMELINE-PTR).
021300     STRING WS-CUR-DD   '/' WS-CUR-MM '/' WS-CUR-CCYY ' '
021400            WS-CUR-HH   ':' WS-CUR-MI
021500            DELIMITED BY SIZE
021600            INTO MWR-TL-TIMESTAMP-TEXT (WS-TIMELINE-PTR).
021700     PERFORM 1200-ADD-15-MINUTES THRU 1200-EXIT.
021800 1100-EXIT.
021900     EXIT.
022000*---------------------------------------------------------------*
022100 1200-ADD-15-MINUTES.
022200*---------------------------------------------------------------*
022300*    NO INTRINSIC DATE FUNCTIONS ON THIS MACHINE -- THE CLOCK
022400*    IS ROLLED FORWARD BY HAND, MONTH, DAY AND HOUR CARRIES
022500*    INCLUDED.  2025 IS NOT A LEAP YEAR SO FEBRUARY STAYS AT 28.
022600*---------------------------------------------------------------*
022700     ADD 15 TO WS-CUR-MI.
022800     IF WS-CUR-MI > 59
022900         SUBTRACT 60 FROM WS-CUR-MI
023000         ADD 1 TO WS-CUR-HH
023100         IF WS-CUR-HH > 23
023200             MOVE 0 TO WS-CUR-HH
023300             ADD 1 TO WS-CUR-DD
023400             IF WS-CUR-DD > WS-DIM-ENTRY (WS-CUR-MM)
023500                 MOVE 1 TO WS-CUR-DD
023600                 ADD 1 TO WS-CUR-MM
023700                 IF WS-CUR-MM > 12
023800                     MOVE 1 TO WS-CUR-MM
023900                     ADD 1 TO WS-CUR-CCYY
024000                 END-IF
024100             END-IF
024200         END-IF
024300     END-IF.
024400 1200-EXIT.
024500     EXIT.
024600*---------------------------------------------------------------*
024700 1800-GET-RUN-PARAMETERS.
024800*---------------------------------------------------------------*
024900*    ONE CONTROL CARD: CORRECTION SWITCH (Y/N) AND A TOLERANCE
025000*    PERCENT, SO OPERATIONS CAN TUNE THE GLITCH SCAN WITHOUT A
025100*    RECOMPILE.  NO CARD ON FILE MEANS CORRECTION ON, 1 PCT.
025200*---------------------------------------------------------------*
025300     MOVE 'ON '  TO MWR-CORRECT-SWITCH.
025400     MOVE .0100  TO MWR-TOLERANCE-PCT.
025500     OPEN INPUT MWR-PARM-FILE.
025600     IF WS-PARM-OK
025700         READ MWR-PARM-FILE
025800             AT END
025900                 CONTINUE
026000             NOT AT END
026100                 IF MWR-PARM-SWITCH = 'N'
026200                     MOVE 'OFF' TO MWR-CORRECT-SWITCH
026300                 ELSE
026400                     MOVE 'ON ' TO MWR-CORRECT-SWITCH
026500                 END-IF
026600                 COMPUTE MWR-TOLERANCE-PCT =
026700                     MWR-PARM-TOLERANCE / 100
026800         END-READ
026900         CLOSE MWR-PARM-FILE
027000     END-IF.
027100 1800-EXIT.
027200     EXIT.
027300*---------------------------------------------------------------*
027400 2000-OPEN-FILES.
027500*---------------------------------------------------------------*
027600     OPEN INPUT MWR-METER-ROSTER.
027700     IF NOT WS-ROSTER-OK
027800         DISPLAY 'MWRPROC ERROR - METER ROSTER OPEN STATUS ',
027900                 WS-ROSTER-STATUS
028000         MOVE 16 TO RETURN-CODE
028100     END-IF.
028200 2000-EXIT.
028300     EXIT.
028400*---------------------------------------------------------------*
028500 3000-PROCESS-ALL-METERS.
028600*---------------------------------------------------------------*
028700     IF RETURN-CODE = 0
028800         PERFORM 3100-READ-ONE-METER THRU 3100-EXIT
028900             UNTIL WS-ROSTER-EOF
029000     END-IF.
029100 3000-EXIT.
029200     EXIT.
029300*---------------------------------------------------------------*
029400 3100-READ-ONE-METER.
029500*---------------------------------------------------------------*
029600     READ MWR-METER-ROSTER
029700         AT END
029800             CONTINUE
029900         NOT AT END
030000             PERFORM 5000-PROCESS-ONE-METER THRU 5000-EXIT
030100     END-READ.
030200 3100-EXIT.
030300     EXIT.
030400*---------------------------------------------------------------*
030500 5000-PROCESS-ONE-METER.
030600*---------------------------------------------------------------*
030700     ADD 1 TO WS-METERS-PROCESSED.
030800     MOVE MWR-MR-METER-ID     TO MWR-CS-METER-ID.
030900     PERFORM 5050-BUILD-OUTPUT-DDNAME THRU 5050-EXIT.
031000     CALL 'MWRCORR' USING MWR-SERIES-COUNT, MWR-CS-METER-ID,
031100          MWR-CORRECT-SWITCH, MWR-TOLERANCE-PCT,
031200          MWR-CORRECTION-COUNT, MWR-READING-SERIES
031300     END-CALL.
031400     ADD MWR-CORRECTION-COUNT TO WS-TOTAL-CORRECTIONS.
031500     OPEN OUTPUT MWR-METER-OUTPUT.
031600     IF WS-OUTPUT-OK
031700         WRITE MWR-OUTPUT-HEADER-LINE.
031800         PERFORM 5200-MERGE-ONTO-MASTER-TIMELINE THRU 5200-EXIT.
031900         CLOSE MWR-METER-OUTPUT
032000     ELSE
032100         DISPLAY 'MWRPROC ERROR - OUTPUT OPEN STATUS ',
032200                 WS-OUTPUT-STATUS, ' FOR ', MWR-CS-METER-ID
032300     END-IF.
032400 5000-EXIT.
032500     EXIT.
032600*---------------------------------------------------------------*
032700* THE DDNAME IS THE METER ID WITH ITS TRAILING SPACES TRIMMED
032800* OFF AND ".CSV" STUCK ON THE END -- NO FUNCTION TRIM ON THIS
032900* MACHINE, SO THE BLANKS ARE COUNTED OFF BY HAND FROM THE RIGHT.
033000*---------------------------------------------------------------*
033100 5050-BUILD-OUTPUT-DDNAME.
033200*---------------------------------------------------------------*
033300     MOVE 20 TO WS-OD-METER-LEN.
033400     PERFORM 5055-TRIM-METER-ID-BLANK THRU 5055-EXIT
033500         UNTIL WS-OD-METER-LEN = 0
033600         OR MWR-CS-METER-ID (WS-OD-METER-LEN:1) NOT = SPACE.
033700     IF WS-OD-METER-LEN = 0
033800         MOVE 1 TO WS-OD-METER-LEN
033900     END-IF.
034000     MOVE SPACES TO WS-OUTPUT-DDNAME.
034100     STRING MWR-CS-METER-ID (1:WS-OD-METER-LEN) '.CSV'
034200         DELIMITED BY SIZE INTO WS-OUTPUT-DDNAME.
034300 5050-EXIT.
034400     EXIT.
034500*---------------------------------------------------------------*
034600 5055-TRIM-METER-ID-BLANK.
034700*---------------------------------------------------------------*
034800     SUBTRACT 1 FROM WS-OD-METER-LEN.
034900 5055-EXIT.
035000     EXIT.
035100*---------------------------------------------------------------*
035200 5200-MERGE-ONTO-MASTER-TIMELINE.
035300*---------------------------------------------------------------*
035400*    THE MASTER TIMELINE AND THE METER'S CORRECTED SERIES ARE
035500*    BOTH IN ASCENDING DATE-KEY ORDER, SO A SINGLE PASS DOWN
035600*    THE TIMELINE WITH ONE POINTER INTO THE SERIES DOES THE
035700*    WHOLE LEFT JOIN -- NO SLOT-BY-SLOT TABLE LOOKUP NEEDED.
035800*    A TIMELINE SLOT WITH NO MATCHING READING GETS ZERO.
035900*---------------------------------------------------------------*
036000     MOVE 1 TO WS-MERGE-PTR.
036100     PERFORM 5250-MERGE-ONE-SLOT THRU 5250-EXIT
036200         VARYING WS-TIMELINE-PTR FROM 1 BY 1
036300         UNTIL WS-TIMELINE-PTR > 23328.
036400 5200-EXIT.
036500     EXIT.
036600*---------------------------------------------------------------*
036700 5250-MERGE-ONE-SLOT.
036800*---------------------------------------------------------------*
036900     MOVE SPACES TO MWR-OUTPUT-LINE.
037000     IF WS-MERGE-PTR <= MWR-SERIES-COUNT
037100         AND MWR-TL-DATE-KEY (WS-TIMELINE-PTR) =
037200             MWR-RS-DATE-KEY (WS-MERGE-PTR)
037300         MOVE MWR-RS-CONSUMPTION (WS-MERGE-PTR)
037400             TO MWR-OL-VOLUME-CONSUMPTION
037500         ADD 1 TO WS-MERGE-PTR
037600     ELSE
037700         MOVE 0 TO MWR-OL-VOLUME-CONSUMPTION
037800     END-IF.
037900     MOVE MWR-TL-TIMESTAMP-TEXT (WS-TIMELINE-PTR)
038000         TO MWR-OL-TIMESTAMP.
038100     MOVE MWR-CS-METER-ID TO MWR-OL-METER-ID.
038200     WRITE MWR-OUTPUT-LINE.
038300 5250-EXIT.
038400     EXIT.
038500*---------------------------------------------------------------*
038600 9000-CLOSE-FILES.
038700*---------------------------------------------------------------*
038800     CLOSE MWR-METER-ROSTER.
038900 9000-EXIT.
039000     EXIT.
039100*---------------------------------------------------------------*
039200 9500-DISPLAY-FINAL-STATISTICS.
039300*---------------------------------------------------------------*
039400     DISPLAY 'MWRPROC - TIMELINE SLOTS    : ', 23328.
039500     DISPLAY 'MWRPROC - TIMELINE START    : ',
039600             MWR-TL-TIMESTAMP-TEXT (1).
039700     DISPLAY 'MWRPROC - TIMELINE END      : ',
039800             MWR-TL-TIMESTAMP-TEXT (23328).
039900     DISPLAY 'MWRPROC - METERS PROCESSED  : ',
040000             WS-METERS-PROCESSED.
040100     DISPLAY 'MWRPROC - CORRECTION SWITCH : ',
040200             MWR-CORRECT-SWITCH.
040300     DISPLAY 'MWRPROC - TOLERANCE PERCENT : ',
040400             MWR-TOLERANCE-PCT.
040500     DISPLAY 'MWRPROC - TOTAL CORRECTIONS : ',
040600             WS-TOTAL-CORRECTIONS.
040700 9500-EXIT.
040800     EXIT.
