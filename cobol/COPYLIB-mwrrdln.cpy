000100*------------------------------------------------------------*
000200* BOOK NAME    - MWRRDLN
000300* BOOK OWNER   - METER READING / WATER CONSUMPTION BATCH
000400* USED BY      - MWRLOAD (FD MWR-WORK-FILE, builds the record)
000500*                MWRCORR (FD MWR-WORK-FILE, reads the record)
000600*------------------------------------------------------------*
000700* MWR-WORK-READING IS THE VSAM WORK RECORD HOLDING ONE
000800* VALIDATED METER READING.  RECORD KEY IS MWR-WK-KEY, WHICH
000900* IS METER-ID FOLLOWED BY A PACKED DATE-TIME KEY (CCYYMMDD-
001000* HHMI) SO THAT READ NEXT ON THE FILE ALREADY DELIVERS EACH
001100* METER'S READINGS IN ASCENDING TIMESTAMP ORDER -- NO SORT
001200* STEP IS NEEDED AHEAD OF THE DELTA CALCULATION.
001300*    ADDED 03/11/98 E.ACKERMAN - MWR-WK-DATE-PARTS REDEFINES
001400*                   FOR THE TIMELINE-BUILD ARITHMETIC.
001500*    ADDED 07/22/99 E.ACKERMAN - WK-READING-VALID-SW, Y2K PASS.
001600*    ADDED 02/09/06 R.HARLOW - AUDIT TRAIL FIELDS (LOAD DATE/
001700*                   TIME, SOURCE FILE AND LINE NUMBER, ORIGINAL
001800*                   AS-KEYED READING TEXT) SO A BAD READING CAN
001900*                   BE TRACED BACK TO ITS SOURCE FILE WITHOUT
002000*                   RE-RUNNING THE WHOLE LOAD (HELP DESK TICKET
002100*                   41238).
002200*------------------------------------------------------------*
002300 01  MWR-WORK-READING.
002400     05  MWR-WK-RECORD-TYPE          PIC X(02) VALUE 'RD'.
002500     05  MWR-WK-RECORD-VERSION       PIC 9(02) VALUE 1.
002600     05  MWR-WK-KEY.
002700         10  MWR-WK-METER-ID         PIC X(20).
002800         10  MWR-WK-DATE-KEY         PIC 9(12).
002900     05  MWR-WK-DATE-PARTS REDEFINES MWR-WK-DATE-KEY.
003000         10  MWR-WK-CCYY             PIC 9(04).
003100         10  MWR-WK-MM               PIC 9(02).
003200         10  MWR-WK-DD               PIC 9(02).
003300         10  MWR-WK-HH               PIC 9(02).
003400         10  MWR-WK-MI               PIC 9(02).
003500     05  MWR-WK-TIMESTAMP-TEXT       PIC X(16).
003600     05  MWR-WK-ENERGY-READING       PIC S9(09)V9(02).
003700     05  MWR-WK-READING-VALID-SW     PIC X(01).
003800         88  MWR-WK-READING-IS-VALID       VALUE 'Y'.
003900         88  MWR-WK-READING-IS-MISSING     VALUE 'N'.
004000     05  MWR-WK-LOAD-DATE            PIC 9(08).
004100     05  MWR-WK-LOAD-TIME            PIC 9(08).
004200     05  MWR-WK-SOURCE-FILE-NBR      PIC 9(02).
004300     05  MWR-WK-SOURCE-SEQ-NBR       PIC 9(07).
004400     05  MWR-WK-ORIGINAL-READING-TEXT PIC X(14).
004500     05  FILLER                      PIC X(15).
004600*------------------------------------------------------------*
004700* END OF BOOK                              SEQ - MWRRDLN     *
004800*------------------------------------------------------------*
