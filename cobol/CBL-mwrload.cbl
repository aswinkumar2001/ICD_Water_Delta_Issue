000100*===============================================================*
000200* PROGRAM NAME:    MWRLOAD
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/97 ED ACKERMAN     CREATED - JOB STEP 1 OF THE METER
000900*                          READING DELTA BATCH (ICD-0147).
001000* 08/03/97 ED ACKERMAN     UP TO 8 READING FILES, WAS FIXED AT 5.
001100* 03/11/98 ED ACKERMAN     VSAM KEY CHANGED TO METER+DATE-KEY SO
001200*                          JOB STEP 2 CAN READ NEXT IN TIME ORDER
001300*                          WITHOUT A SORT STEP.
001400* 07/22/99 ED ACKERMAN     Y2K - CCYY IN MWR-WK-DATE-KEY, DROPPED
001500*                          THE 2-DIGIT YEAR WINDOWING LOGIC.
001600* 11/09/01 D QUINTERO      ADDED METER-ROSTER HANDOFF FILE FOR
001700*                          MWRPROC, WAS RE-READING THE VSAM FILE
001800*                          TWICE TO GET THE DISTINCT METER LIST.
001900* 02/09/06 R HARLOW        STAMPS LOAD DATE/TIME, SOURCE FILE
002000*                          NUMBER, SOURCE LINE NUMBER AND THE
002100*                          ORIGINAL AS-KEYED READING TEXT ONTO
002200*                          EVERY WORK RECORD (HELP DESK TICKET
002300*                          41238).
002400* 03/02/06 R HARLOW        HEADER-ROW CHECK WAS ONLY CONFIRMING
002500*                          THREE NON-BLANK COLUMNS -- ANY THREE-
002600*                          WORD FIRST LINE PASSED.  NOW COMPARES
002700*                          EACH COLUMN AGAINST THE REQUIRED
002800*                          TIMESTAMP/METER/ENERGY READING TITLES.
002900* 03/09/06 R HARLOW        A METER WHOSE TIMESTAMP ALWAYS PARSED
003000*                          BUT WHOSE READING NEVER DID WAS NOT
003100*                          MAKING THE ROSTER -- MWRPROC NEVER SAW
003200*                          IT AND IT GOT NO OUTPUT FILE AT ALL.
003300*                          2600-TRACK-DISTINCT-METER NOW FIRES ON
003400*                          A GOOD TIMESTAMP ALONE (HELP DESK
003500*                          TICKET 41301).
003600*
003700*===============================================================*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  MWRLOAD.
004000 AUTHOR. ED ACKERMAN.
004100 INSTALLATION. COBOL DEVELOPMENT CENTER.
004200 DATE-WRITTEN. 02/14/97.
004300 DATE-COMPILED.
004400 SECURITY. NON-CONFIDENTIAL.
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS MWR-NUMERIC-CLASS IS '0' THRU '9'
005300     UPSI-0 ON  STATUS IS MWR-UPSI-DEBUG-ON
005400     UPSI-0 OFF STATUS IS MWR-UPSI-DEBUG-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT READ01 ASSIGN TO UT-S-READ01
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS IS WS-FT-STATUS (1).
006000*
006100     SELECT READ02 ASSIGN TO UT-S-READ02
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS IS WS-FT-STATUS (2).
006400*
006500     SELECT READ03 ASSIGN TO UT-S-READ03
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS IS WS-FT-STATUS (3).
006800*
006900     SELECT READ04 ASSIGN TO UT-S-READ04
007000       ORGANIZATION IS SEQUENTIAL
007100       FILE STATUS IS WS-FT-STATUS (4).
007200*
007300     SELECT READ05 ASSIGN TO UT-S-READ05
007400       ORGANIZATION IS SEQUENTIAL
007500       FILE STATUS IS WS-FT-STATUS (5).
007600*
007700     SELECT READ06 ASSIGN TO UT-S-READ06
007800       ORGANIZATION IS SEQUENTIAL
007900       FILE STATUS IS WS-FT-STATUS (6).
008000*
008100     SELECT READ07 ASSIGN TO UT-S-READ07
008200       ORGANIZATION IS SEQUENTIAL
008300       FILE STATUS IS WS-FT-STATUS (7).
008400*
008500     SELECT READ08 ASSIGN TO UT-S-READ08
008600       ORGANIZATION IS SEQUENTIAL
008700       FILE STATUS IS WS-FT-STATUS (8).
008800*
008900     SELECT MWR-WORK-FILE ASSIGN TO MWRWRK
009000       ORGANIZATION IS INDEXED
009100       ACCESS MODE  IS DYNAMIC
009200       RECORD KEY   IS MWR-WK-KEY
009300       FILE STATUS  IS WS-WORK-FILE-STATUS.
009400*
009500     SELECT MWR-METER-ROSTER ASSIGN TO MWRMTR
009600       ORGANIZATION IS SEQUENTIAL
009700       FILE STATUS IS WS-ROSTER-STATUS.
009800*===============================================================*
009900 DATA DIVISION.
010000 FILE SECTION.
010100*---------------------------------------------------------------*
010200 FD  READ01.
010300 01  READ01-LINE                 PIC X(60).
010400*---------------------------------------------------------------*
010500 FD  READ02.
010600 01  READ02-LINE                 PIC X(60).
010700*---------------------------------------------------------------*
010800 FD  READ03.
010900 01  READ03-LINE                 PIC X(60).
011000*---------------------------------------------------------------*
011100 FD  READ04.
011200 01  READ04-LINE                 PIC X(60).
011300*---------------------------------------------------------------*
011400 FD  READ05.
011500 01  READ05-LINE                 PIC X(60).
011600*---------------------------------------------------------------*
011700 FD  READ06.
011800 01  READ06-LINE                 PIC X(60).
011900*---------------------------------------------------------------*
012000 FD  READ07.
012100 01  READ07-LINE                 PIC X(60).
012200*---------------------------------------------------------------*
012300 FD  READ08.
012400 01  READ08-LINE                 PIC X(60).
012500*---------------------------------------------------------------*
012600 FD  MWR-WORK-FILE.
012700 COPY MWRRDLN.
012800*---------------------------------------------------------------*
012900 FD  MWR-METER-ROSTER.
013000 01  MWR-MR-LINE.
013100     05  MWR-MR-METER-ID         PIC X(20).
013200     05  FILLER                  PIC X(10) VALUE SPACES.
013300*---------------------------------------------------------------*
013400 WORKING-STORAGE SECTION.
013500*---------------------------------------------------------------*
013600* STANDALONE SCRATCH COUNTERS -- NOT PART OF ANY RECORD OR
013700* GROUP, SO THEY ARE CODED AT THE 77 LEVEL AHEAD OF THE 01
013800* ENTRIES, SHOP STYLE.
013900*---------------------------------------------------------------*
014000 77  WS-UNSTRING-TALLY            PIC S9(03) USAGE IS COMP.
014100 77  WS-METER-COUNT                PIC S9(05) USAGE IS COMP.
014200 77  WS-METER-SEARCH-IDX           PIC S9(05) USAGE IS COMP.
014300*---------------------------------------------------------------*
014400* PER-FILE CONTROL TABLE.  THE EIGHT SELECT/FD PAIRS ABOVE ARE
014500* FIXED (COBOL WILL NOT LET US OCCURS A FILE), BUT EVERYTHING
014600* WE TRACK ABOUT THEM RIDES IN ONE INDEXED TABLE SO THE COMBINE
014700* LOGIC BELOW DOES NOT REPEAT ITSELF EIGHT TIMES OVER.
014800*---------------------------------------------------------------*
014900 01  WS-FILE-CONTROL-TABLE.
015000     05  WS-FT-ENTRY OCCURS 8 TIMES INDEXED BY WS-FT-IDX.
015100         10  WS-FT-STATUS            PIC X(02).
015200             88  WS-FT-OK                    VALUE '00'.
015300             88  WS-FT-NOT-FOUND             VALUE '35'.
015400             88  WS-FT-AT-END                VALUE '10'.
015500         10  WS-FT-PRESENT-SW        PIC X(01) VALUE 'N'.
015600             88  WS-FT-IS-PRESENT            VALUE 'Y'.
015700         10  WS-FT-ACCEPTED-SW       PIC X(01) VALUE 'N'.
015800             88  WS-FT-IS-ACCEPTED           VALUE 'Y'.
015900         10  WS-FT-ROWS-READ         PIC S9(07) USAGE IS COMP.
016000         10  WS-FT-ROWS-REJECTED     PIC S9(07) USAGE IS COMP.
016100         10  FILLER                  PIC X(01).
016200*---------------------------------------------------------------*
016300 01  WS-WORK-FILE-STATUS          PIC X(02).
016400     88  WS-WORK-FILE-OK                     VALUE '00'.
016500     88  WS-WORK-FILE-MAY-EXIST              VALUE '35'.
016600     88  WS-WORK-FILE-DUP-KEY                VALUE '22'.
016700 01  WS-ROSTER-STATUS             PIC X(02).
016800     88  WS-ROSTER-OK                         VALUE '00'.
016900*---------------------------------------------------------------*
017000 01  WS-MISC-SWITCHES.
017100     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
017200         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
017300     05  WS-HDR-VALID-SW             PIC X(01) VALUE 'N'.
017400         88  WS-HDR-IS-VALID                   VALUE 'Y'.
017500     05  WS-ROW-VALID-SW             PIC X(01) VALUE 'N'.
017600         88  WS-ROW-IS-VALID                   VALUE 'Y'.
017700     05  WS-TS-VALID-SW              PIC X(01) VALUE 'N'.
017800         88  WS-TS-IS-VALID                    VALUE 'Y'.
017900     05  FILLER                      PIC X(01) VALUE SPACE.
018000*---------------------------------------------------------------*
018100* HEADER-ROW SCRATCH AREA -- "REQUIRED FIELDS PRESENT" TEST.
018200*---------------------------------------------------------------*
018300 01  WS-HEADER-COLUMNS.
018400     05  WS-HDR-COL-1             PIC X(20).
018500     05  WS-HDR-COL-2             PIC X(20).
018600     05  WS-HDR-COL-3             PIC X(20).
018700     05  WS-HDR-COL-1-UC          PIC X(20).
018800     05  WS-HDR-COL-2-UC          PIC X(20).
018900     05  WS-HDR-COL-3-UC          PIC X(20).
019000     05  FILLER                   PIC X(01) VALUE SPACE.
019100*---------------------------------------------------------------*
019200* THE HEADER MUST NAME THE THREE REQUIRED COLUMNS, NOT JUST
019300* CARRY THREE NON-BLANK WORDS -- A FILE TITLED "FOO,BAR,BAZ"
019400* IS NO HEADER AT ALL AND MUST BE SKIPPED, NOT ACCEPTED.
019500*---------------------------------------------------------------*
019600 01  WS-HDR-EXPECTED-COLUMNS.
019700     05  WS-HDR-EXPECT-1          PIC X(20) VALUE 'TIMESTAMP'.
019800     05  WS-HDR-EXPECT-2          PIC X(20) VALUE 'METER'.
019900     05  WS-HDR-EXPECT-3          PIC X(20)
020000         VALUE 'ENERGY READING'.
020100*---------------------------------------------------------------*
020200* DATA-ROW SCRATCH AREA.  ONE UNSTRING PULLS THE DATE PARTS,
020300* THE METER ID AND THE READING TEXT OUT OF THE RAW LINE, THE
020400* SAME WAY THE SHOP HAS ALWAYS CRACKED A DELIMITED ROW.
020500*---------------------------------------------------------------*
020600 01  WS-RAW-ROW.
020700     05  WS-RAW-ROW-TEXT          PIC X(60).
020800 01  WS-RAW-ROW-PARTS REDEFINES WS-RAW-ROW.
020900     05  WS-RAW-ROW-FIRST-BYTE    PIC X(01).
021000     05  FILLER                   PIC X(59).
021100*
021200 01  WS-IN-DD                     PIC 9(02).
021300 01  WS-IN-MM                     PIC 9(02).
021400 01  WS-IN-CCYY                   PIC 9(04).
021500 01  WS-IN-HH                     PIC 9(02).
021600 01  WS-IN-MI                     PIC 9(02).
021700 01  WS-IN-METER-ID               PIC X(20).
021800 01  WS-IN-READING-TEXT           PIC X(14).
021900*
022000 01  WS-RD-SIGN                   PIC X(01).
022100 01  WS-RD-WHOLE                  PIC 9(09).
022200 01  WS-RD-FRAC                   PIC 9(02).
022300 01  WS-IN-ENERGY-READING         PIC S9(09)V9(02).
022400*
022500 01  WS-OUT-DATE-KEY               PIC 9(12).
022600 01  WS-OUT-DATE-PARTS REDEFINES WS-OUT-DATE-KEY.
022700     05  WS-OD-CCYY               PIC 9(04).
022800     05  WS-OD-MM                 PIC 9(02).
022900     05  WS-OD-DD                 PIC 9(02).
023000     05  WS-OD-HH                 PIC 9(02).
023100     05  WS-OD-MI                 PIC 9(02).
023200 01  WS-OUT-TIMESTAMP-TEXT         PIC X(16).
023300*---------------------------------------------------------------*
023400* DISTINCT-METER TABLE.  UP TO 500 DISTINCT METERS PER RUN.
023500*---------------------------------------------------------------*
023600 01  WS-METER-TABLE.
023700     05  WS-MT-ENTRY OCCURS 1 TO 500 TIMES
023800          DEPENDING ON WS-METER-COUNT
023900          INDEXED BY WS-MT-IDX.
024000         10  WS-MT-METER-ID        PIC X(20).
024100         10  FILLER                PIC X(10).
024200*---------------------------------------------------------------*
024300* RUNNING WARNING / STATISTICS COUNTERS.
024400*---------------------------------------------------------------*
024500 01  WS-RUN-COUNTERS.
024600     05  WS-FILES-ACCEPTED      PIC S9(03) USAGE IS COMP VALUE 0.
024700     05  WS-FILES-SKIPPED       PIC S9(03) USAGE IS COMP VALUE 0.
024800     05  WS-ROWS-LOADED         PIC S9(07) USAGE IS COMP VALUE 0.
024900     05  WS-BAD-TIMESTAMP-COUNT PIC S9(07) USAGE IS COMP VALUE 0.
025000     05  WS-BAD-READING-COUNT   PIC S9(07) USAGE IS COMP VALUE 0.
025100     05  WS-DUP-DROPPED-COUNT   PIC S9(07) USAGE IS COMP VALUE 0.
025200     05  FILLER                 PIC X(01) VALUE SPACE.
025300*---------------------------------------------------------------*
025400* RUN-DATE/TIME STAMP, CARRIED ONTO EVERY WORK RECORD SO A BAD
025500* READING CAN BE TRACED BACK TO THE LOAD RUN THAT BROUGHT IT IN.
025600*---------------------------------------------------------------*
025700 01  WS-RUN-DATE-TIME.
025800     05  WS-RUN-LOAD-DATE           PIC 9(08).
025900     05  WS-RUN-LOAD-TIME           PIC 9(08).
026000     05  FILLER                     PIC X(01) VALUE SPACE.
026100*===============================================================*
026200 PROCEDURE DIVISION.
026300*---------------------------------------------------------------*
026400 0000-MAIN-PARAGRAPH.
026500*---------------------------------------------------------------*
026600     ACCEPT WS-RUN-LOAD-DATE FROM DATE YYYYMMDD.
026700     ACCEPT WS-RUN-LOAD-TIME FROM TIME.
026800     PERFORM 1000-OPEN-READING-FILES THRU 1000-EXIT.
026900     PERFORM 1500-OPEN-OUTPUT-FILES  THRU 1500-EXIT.
027000     PERFORM 2000-COMBINE-READING-FILES THRU 2000-EXIT.
027100     IF WS-ROWS-LOADED = 0
027200         DISPLAY 'MWRLOAD ERROR - NO READING FILE YIELDED '
027300                 'ANY VALID DATA, JOB ABENDING'
027400         MOVE 16 TO RETURN-CODE
027500     ELSE
027600         PERFORM 3000-WRITE-METER-ROSTER THRU 3000-EXIT
027700     END-IF.
027800     PERFORM 4000-CLOSE-FILES THRU 4000-EXIT.
027900     PERFORM 5000-DISPLAY-FINAL-WARNINGS THRU 5000-EXIT.
028000     GOBACK.
028100*---------------------------------------------------------------*
028200 1000-OPEN-READING-FILES.
028300*---------------------------------------------------------------*
028400     OPEN INPUT READ01.
028500     OPEN INPUT READ02.
028600     OPEN INPUT READ03.
028700     OPEN INPUT READ04.
028800     OPEN INPUT READ05.
028900     OPEN INPUT READ06.
029000     OPEN INPUT READ07.
029100     OPEN INPUT READ08.
029200     PERFORM 1050-CHECK-ONE-FILE-OPEN THRU 1050-EXIT
029300         VARYING WS-FT-IDX FROM 1 BY 1
029400         UNTIL WS-FT-IDX > 8.
029500 1000-EXIT.
029600     EXIT.
029700*---------------------------------------------------------------*
029800 1050-CHECK-ONE-FILE-OPEN.
029900*---------------------------------------------------------------*
030000     IF WS-FT-OK (WS-FT-IDX)
030100         SET WS-FT-IS-PRESENT (WS-FT-IDX) TO TRUE
030200     ELSE
030300         IF WS-FT-NOT-FOUND (WS-FT-IDX)
030400             DISPLAY 'MWRLOAD - READING FILE ', WS-FT-IDX,
030500                     ' NOT PRESENT, SKIPPED'
030600         ELSE
030700             DISPLAY 'MWRLOAD - READING FILE ', WS-FT-IDX,
030800                     ' OPEN ERROR, STATUS ', WS-FT-STATUS
030900                     (WS-FT-IDX)
031000         END-IF
031100     END-IF.
031200 1050-EXIT.
031300     EXIT.
031400*---------------------------------------------------------------*
031500 1500-OPEN-OUTPUT-FILES.
031600*---------------------------------------------------------------*
031700     OPEN OUTPUT MWR-WORK-FILE.
031800     CLOSE       MWR-WORK-FILE.
031900     OPEN I-O    MWR-WORK-FILE.
032000     IF NOT WS-WORK-FILE-OK
032100         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
032200         DISPLAY 'MWRLOAD - WORK FILE OPEN STATUS ',
032300                 WS-WORK-FILE-STATUS
032400     END-IF.
032500     OPEN OUTPUT MWR-METER-ROSTER.
032600 1500-EXIT.
032700     EXIT.
032800*---------------------------------------------------------------*
032900 2000-COMBINE-READING-FILES.
033000*---------------------------------------------------------------*
033100     PERFORM 2100-PROCESS-ONE-FILE THRU 2100-EXIT
033200         VARYING WS-FT-IDX FROM 1 BY 1
033300         UNTIL WS-FT-IDX > 8.
033400 2000-EXIT.
033500     EXIT.
033600*---------------------------------------------------------------*
033700 2100-PROCESS-ONE-FILE.
033800*---------------------------------------------------------------*
033900     IF WS-FT-IS-PRESENT (WS-FT-IDX)
034000         PERFORM 2110-VALIDATE-HEADER-ROW THRU 2110-EXIT
034100         IF WS-HDR-IS-VALID
034200             SET WS-FT-IS-ACCEPTED (WS-FT-IDX) TO TRUE
034300             ADD 1 TO WS-FILES-ACCEPTED
034400             DISPLAY 'MWRLOAD - READING FILE ', WS-FT-IDX,
034500                     ' ACCEPTED'
034600             PERFORM 2120-READ-ONE-DATA-ROW THRU 2120-EXIT
034700                 UNTIL WS-FT-AT-END (WS-FT-IDX)
034800         ELSE
034900             ADD 1 TO WS-FILES-SKIPPED
035000             DISPLAY 'MWRLOAD - READING FILE ', WS-FT-IDX,
035100                     ' MISSING A REQUIRED COLUMN, FILE SKIPPED'
035200         END-IF
035300     END-IF.
035400 2100-EXIT.
035500     EXIT.
035600*---------------------------------------------------------------*
035700 2110-VALIDATE-HEADER-ROW.
035800*---------------------------------------------------------------*
035900     MOVE SPACES TO WS-HEADER-COLUMNS.
036000     MOVE 'N' TO WS-HDR-VALID-SW.
036100     EVALUATE WS-FT-IDX
036200         WHEN 1  READ READ01 INTO WS-RAW-ROW
036300         WHEN 2  READ READ02 INTO WS-RAW-ROW
036400         WHEN 3  READ READ03 INTO WS-RAW-ROW
036500         WHEN 4  READ READ04 INTO WS-RAW-ROW
036600         WHEN 5  READ READ05 INTO WS-RAW-ROW
036700         WHEN 6  READ READ06 INTO WS-RAW-ROW
036800         WHEN 7  READ READ07 INTO WS-RAW-ROW
036900         WHEN 8  READ READ08 INTO WS-RAW-ROW
037000     END-EVALUATE.
037100     IF WS-FT-AT-END (WS-FT-IDX)
037200         CONTINUE
037300     ELSE
037400         UNSTRING WS-RAW-ROW-TEXT DELIMITED BY ','
037500             INTO WS-HDR-COL-1, WS-HDR-COL-2, WS-HDR-COL-3
037600             TALLYING IN WS-UNSTRING-TALLY
037700         END-UNSTRING
037800         MOVE WS-HDR-COL-1 TO WS-HDR-COL-1-UC
037900         MOVE WS-HDR-COL-2 TO WS-HDR-COL-2-UC
038000         MOVE WS-HDR-COL-3 TO WS-HDR-COL-3-UC
038100         INSPECT WS-HDR-COL-1-UC CONVERTING
038200             'abcdefghijklmnopqrstuvwxyz' TO
038300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038400         INSPECT WS-HDR-COL-2-UC CONVERTING
038500             'abcdefghijklmnopqrstuvwxyz' TO
038600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038700         INSPECT WS-HDR-COL-3-UC CONVERTING
038800             'abcdefghijklmnopqrstuvwxyz' TO
038900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039000         IF WS-UNSTRING-TALLY = 3
039100             AND WS-HDR-COL-1-UC = WS-HDR-EXPECT-1
039200             AND WS-HDR-COL-2-UC = WS-HDR-EXPECT-2
039300             AND WS-HDR-COL-3-UC = WS-HDR-EXPECT-3
039400             SET WS-HDR-IS-VALID TO TRUE
039500         END-IF
039600     END-IF.
039700 2110-EXIT.
039800     EXIT.
039900*---------------------------------------------------------------*
040000 2120-READ-ONE-DATA-ROW.
040100*---------------------------------------------------------------*
040200*    A BLANK TRAILING LINE AT THE BOTTOM OF THE FILE IS NOT A
040300*    BAD ROW, IT IS NOT A ROW AT ALL -- SKIP IT ON THE FIRST
040400*    BYTE WITHOUT RUNNING IT THROUGH THE PARSE/REJECT COUNTERS.
040500*---------------------------------------------------------------*
040600     EVALUATE WS-FT-IDX
040700         WHEN 1  READ READ01 INTO WS-RAW-ROW
040800         WHEN 2  READ READ02 INTO WS-RAW-ROW
040900         WHEN 3  READ READ03 INTO WS-RAW-ROW
041000         WHEN 4  READ READ04 INTO WS-RAW-ROW
041100         WHEN 5  READ READ05 INTO WS-RAW-ROW
041200         WHEN 6  READ READ06 INTO WS-RAW-ROW
041300         WHEN 7  READ READ07 INTO WS-RAW-ROW
041400         WHEN 8  READ READ08 INTO WS-RAW-ROW
041500     END-EVALUATE.
041600     IF NOT WS-FT-AT-END (WS-FT-IDX)
041700         IF WS-RAW-ROW-FIRST-BYTE NOT = SPACE
041800             ADD 1 TO WS-FT-ROWS-READ (WS-FT-IDX)
041900             PERFORM 2200-PARSE-AND-VALIDATE-ROW THRU 2200-EXIT
042000             IF WS-ROW-IS-VALID
042100                 PERFORM 2400-BUILD-SORT-KEY THRU 2400-EXIT
042200                 PERFORM 2500-WRITE-WORK-REC THRU 2500-EXIT
042300             ELSE
042400                 ADD 1 TO WS-FT-ROWS-REJECTED (WS-FT-IDX)
042500             END-IF
042600*    A METER GOES ON THE ROSTER AS SOON AS ITS TIMESTAMP PARSES,
042700*    WHETHER OR NOT THE ENERGY READING ON THE SAME ROW DID --
042800*    JOB STEP 2 STILL OWES THAT METER A FULL ZERO-FILLED TIMELINE
042900*    EVEN IF EVERY READING IT EVER SENT US WAS UNREADABLE.
043000             IF WS-TS-IS-VALID
043100                 PERFORM 2600-TRACK-DISTINCT-METER THRU 2600-EXIT
043200             END-IF
043300         END-IF
043400     END-IF.
043500 2120-EXIT.
043600     EXIT.
043700*---------------------------------------------------------------*
043800 2200-PARSE-AND-VALIDATE-ROW.
043900*---------------------------------------------------------------*
044000     MOVE 'N' TO WS-ROW-VALID-SW.
044100     MOVE 'N' TO WS-TS-VALID-SW.
044200     MOVE ZEROS  TO WS-IN-DD WS-IN-MM WS-IN-CCYY WS-IN-HH
044300                    WS-IN-MI.
044400     MOVE SPACES TO WS-IN-METER-ID WS-IN-READING-TEXT.
044500     UNSTRING WS-RAW-ROW-TEXT
044600         DELIMITED BY "," OR "/" OR ":" OR SPACE INTO
044700             WS-IN-DD, WS-IN-MM, WS-IN-CCYY, WS-IN-HH, WS-IN-MI,
044800             WS-IN-METER-ID, WS-IN-READING-TEXT
044900         TALLYING IN WS-UNSTRING-TALLY
045000     END-UNSTRING.
045100     IF WS-UNSTRING-TALLY NOT = 7
045200         ADD 1 TO WS-BAD-TIMESTAMP-COUNT
045300     ELSE
045400         IF WS-IN-DD IS MWR-NUMERIC-CLASS
045500            AND WS-IN-MM IS MWR-NUMERIC-CLASS
045600            AND WS-IN-CCYY IS MWR-NUMERIC-CLASS
045700            AND WS-IN-HH  IS MWR-NUMERIC-CLASS
045800            AND WS-IN-MI  IS MWR-NUMERIC-CLASS
045900            AND WS-IN-DD  >= 1 AND WS-IN-DD  <= 31
046000            AND WS-IN-MM  >= 1 AND WS-IN-MM  <= 12
046100            AND WS-IN-HH  <= 23
046200            AND WS-IN-MI  <= 59
046300             SET WS-TS-IS-VALID TO TRUE
046400             PERFORM 2300-PARSE-ENERGY-READING THRU 2300-EXIT
046500         ELSE
046600             ADD 1 TO WS-BAD-TIMESTAMP-COUNT
046700         END-IF
046800     END-IF.
046900 2200-EXIT.
047000     EXIT.
047100*---------------------------------------------------------------*
047200 2300-PARSE-ENERGY-READING.
047300*---------------------------------------------------------------*
047400*    SIGN, WHOLE AND FRACTIONAL PART ARE PULLED APART BY HAND --
047500*    NO NUMVAL, NO INTRINSIC FUNCTIONS ON THIS MACHINE.
047600*---------------------------------------------------------------*
047700     MOVE '+'    TO WS-RD-SIGN.
047800     MOVE ZEROS  TO WS-RD-WHOLE WS-RD-FRAC.
047900     IF WS-IN-READING-TEXT (1:1) = '-'
048000         MOVE '-' TO WS-RD-SIGN
048100         UNSTRING WS-IN-READING-TEXT (2:13) DELIMITED BY '.'
048200             INTO WS-RD-WHOLE, WS-RD-FRAC
048300         END-UNSTRING
048400     ELSE
048500         UNSTRING WS-IN-READING-TEXT DELIMITED BY '.'
048600             INTO WS-RD-WHOLE, WS-RD-FRAC
048700         END-UNSTRING
048800     END-IF.
048900     IF WS-RD-WHOLE IS MWR-NUMERIC-CLASS
049000         AND WS-RD-FRAC IS MWR-NUMERIC-CLASS
049100         COMPUTE WS-IN-ENERGY-READING =
049200             WS-RD-WHOLE + (WS-RD-FRAC / 100)
049300         IF WS-RD-SIGN = '-'
049400             COMPUTE WS-IN-ENERGY-READING =
049500                 0 - WS-IN-ENERGY-READING
049600         END-IF
049700         SET WS-ROW-IS-VALID TO TRUE
049800     ELSE
049900         ADD 1 TO WS-BAD-READING-COUNT
050000     END-IF.
050100 2300-EXIT.
050200     EXIT.
050300*---------------------------------------------------------------*
050400 2400-BUILD-SORT-KEY.
050500*---------------------------------------------------------------*
050600     MOVE WS-IN-CCYY TO WS-OD-CCYY.
050700     MOVE WS-IN-MM   TO WS-OD-MM.
050800     MOVE WS-IN-DD   TO WS-OD-DD.
050900     MOVE WS-IN-HH   TO WS-OD-HH.
051000     MOVE WS-IN-MI   TO WS-OD-MI.
051100     STRING WS-IN-DD   '/' WS-IN-MM   '/' WS-IN-CCYY ' '
051200            WS-IN-HH   ':' WS-IN-MI
051300            DELIMITED BY SIZE INTO WS-OUT-TIMESTAMP-TEXT.
051400 2400-EXIT.
051500     EXIT.
051600*---------------------------------------------------------------*
051700 2500-WRITE-WORK-REC.
051800*---------------------------------------------------------------*
051900*    KEEP-FIRST RULE FOR DUPLICATE TIMESTAMPS: A WRITE THAT
052000*    FAILS ON DUPLICATE KEY MEANS THIS METER/TIME PAIR IS
052100*    ALREADY ON FILE FROM AN EARLIER ROW -- THAT EARLIER ROW
052200*    WINS AND THIS ONE IS SIMPLY DROPPED.
052300*---------------------------------------------------------------*
052400     MOVE WS-IN-METER-ID         TO MWR-WK-METER-ID.
052500     MOVE WS-OUT-DATE-KEY        TO MWR-WK-DATE-KEY.
052600     MOVE WS-OUT-TIMESTAMP-TEXT  TO MWR-WK-TIMESTAMP-TEXT.
052700     MOVE WS-IN-ENERGY-READING   TO MWR-WK-ENERGY-READING.
052800     SET  MWR-WK-READING-IS-VALID TO TRUE.
052900     MOVE WS-RUN-LOAD-DATE       TO MWR-WK-LOAD-DATE.
053000     MOVE WS-RUN-LOAD-TIME       TO MWR-WK-LOAD-TIME.
053100     MOVE WS-FT-IDX              TO MWR-WK-SOURCE-FILE-NBR.
053200     MOVE WS-FT-ROWS-READ (WS-FT-IDX)
053300                                 TO MWR-WK-SOURCE-SEQ-NBR.
053400     MOVE WS-IN-READING-TEXT     TO MWR-WK-ORIGINAL-READING-TEXT.
053500     WRITE MWR-WORK-READING
053600         INVALID KEY
053700             ADD 1 TO WS-DUP-DROPPED-COUNT
053800         NOT INVALID KEY
053900             ADD 1 TO WS-ROWS-LOADED
054000             IF MWR-UPSI-DEBUG-ON
054100                 DISPLAY 'MWRLOAD - LOADED ', MWR-WK-METER-ID,
054200                         ' ', MWR-WK-TIMESTAMP-TEXT
054300             END-IF
054400     END-WRITE.
054500 2500-EXIT.
054600     EXIT.
054700*---------------------------------------------------------------*
054800 2600-TRACK-DISTINCT-METER.
054900*---------------------------------------------------------------*
055000     SET WS-MT-IDX TO 1.
055100     SEARCH WS-MT-ENTRY VARYING WS-MT-IDX
055200         AT END
055300             IF WS-METER-COUNT < 500
055400                 ADD 1 TO WS-METER-COUNT
055500                 MOVE WS-IN-METER-ID
055600                     TO WS-MT-METER-ID (WS-METER-COUNT)
055700             END-IF
055800         WHEN WS-MT-METER-ID (WS-MT-IDX) = WS-IN-METER-ID
055900             CONTINUE
056000     END-SEARCH.
056100 2600-EXIT.
056200     EXIT.
056300*---------------------------------------------------------------*
056400 3000-WRITE-METER-ROSTER.
056500*---------------------------------------------------------------*
056600     PERFORM 3050-WRITE-ONE-ROSTER-LINE THRU 3050-EXIT
056700         VARYING WS-METER-SEARCH-IDX FROM 1 BY 1
056800         UNTIL WS-METER-SEARCH-IDX > WS-METER-COUNT.
056900 3000-EXIT.
057000     EXIT.
057100*---------------------------------------------------------------*
057200 3050-WRITE-ONE-ROSTER-LINE.
057300*---------------------------------------------------------------*
057400     MOVE SPACES TO MWR-MR-LINE.
057500     MOVE WS-MT-METER-ID (WS-METER-SEARCH-IDX) TO MWR-MR-METER-ID.
057600     WRITE MWR-MR-LINE.
057700 3050-EXIT.
057800     EXIT.
057900*---------------------------------------------------------------*
058000 4000-CLOSE-FILES.
058100*---------------------------------------------------------------*
058200     CLOSE READ01 READ02 READ03 READ04
058300           READ05 READ06 READ07 READ08
058400           MWR-WORK-FILE MWR-METER-ROSTER.
058500 4000-EXIT.
058600     EXIT.
058700*---------------------------------------------------------------*
058800 5000-DISPLAY-FINAL-WARNINGS.
058900*---------------------------------------------------------------*
059000     DISPLAY 'MWRLOAD - FILES ACCEPTED    : ', WS-FILES-ACCEPTED.
059100     DISPLAY 'MWRLOAD - FILES SKIPPED     : ', WS-FILES-SKIPPED.
059200     DISPLAY 'MWRLOAD - ROWS LOADED       : ', WS-ROWS-LOADED.
059300     DISPLAY 'MWRLOAD - BAD TIMESTAMPS    : ',
059400             WS-BAD-TIMESTAMP-COUNT.
059500     DISPLAY 'MWRLOAD - BAD READINGS      : ',
059600             WS-BAD-READING-COUNT.
059700     DISPLAY 'MWRLOAD - DUPLICATES DROPPED: ',
059800             WS-DUP-DROPPED-COUNT.
059900     DISPLAY 'MWRLOAD - DISTINCT METERS   : ', WS-METER-COUNT.
060000 5000-EXIT.
060100     EXIT.
