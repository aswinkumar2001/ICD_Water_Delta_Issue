000100*------------------------------------------------------------*
000200* BOOK NAME    - MWRFMT
000300* BOOK OWNER   - METER READING / WATER CONSUMPTION BATCH
000400* USED BY      - MWRPROC (OUTFILE print line, per-meter CSV)
000500*------------------------------------------------------------*
000600* MWR-OUTPUT-LINE IS ONE DATA ROW OF A PER-METER OUTPUT FILE.
000700* MWR-OUTPUT-HEADER-LINE IS THE ONE-TIME COLUMN HEADER WRITTEN
000800* AHEAD OF A METER'S 23,328 DATA ROWS.  BOTH RECORDS ARE HELD
000900* TO THE SHOP'S STANDARD 80-BYTE LRECL -- ONLY THE THREE
001000* COLUMNS THE DOWNSTREAM BILLING EXTRACT READS ARE SIGNIFICANT,
001100* THE REST IS RESERVED SO A FUTURE COLUMN DOES NOT FORCE A
001200* RECOMPILE OF EVERY PROGRAM THAT READS THIS FILE.
001300*------------------------------------------------------------*
001400 01  MWR-OUTPUT-HEADER-LINE.
001500     05  FILLER                      PIC X(34)
001600         VALUE 'Timestamp,Meter,Volume Consumption'.
001700     05  FILLER                      PIC X(46) VALUE SPACES.
001800*
001900 01  MWR-OUTPUT-LINE.
002000     05  MWR-OL-TIMESTAMP            PIC X(16).
002100     05  FILLER                      PIC X(01) VALUE ','.
002200     05  MWR-OL-METER-ID             PIC X(20).
002300     05  FILLER                      PIC X(01) VALUE ','.
002400     05  MWR-OL-VOLUME-CONSUMPTION   PIC Z(08)9.99.
002500*    RESERVED FOR FUTURE REPORTING COLUMNS (RATE CODE, BILLING
002600*    CYCLE, READING SOURCE) -- NONE IN USE AS OF THIS WRITING.
002700     05  FILLER                      PIC X(30) VALUE SPACES.
002800*------------------------------------------------------------*
002900* END OF BOOK                              SEQ - MWRFMT      *
003000*------------------------------------------------------------*
